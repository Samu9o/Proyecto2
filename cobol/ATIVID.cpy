000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    COPYBOOK        : ATIVID                                    *
000400*    ANALISTA        : JORGE KOIKE                                *
000500*    PROGRAMADOR(A)  : NEUSA R.                                   *
000600*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE ATIVIDADES   *
000700*                      DE UMA TRILHA (REVISAO, TAREFA, QUIZ,     *
000800*                      PESQUISA, PROVA DISSERTATIVA). UM         *
000900*                      REGISTRO POR ATIVIDADE, AGRUPADO POR      *
001000*                      TRILHA DONA (ACT-LP-ID).                  *
001100*    VRS         DATA           DESCRICAO                        *
001200*    1.0         14/08/86       IMPLANTACAO - CONVERTIDO DO      *
001300*                               CADASTRO DE DISCIPLINAS(CADDISCI)*
001400*    1.1         30/03/93       INCLUIDO ACT-TYPE (TIPO DE       *
001500*                               ATIVIDADE) - ANTES SO HAVIA PROVA*
001600*    1.2         17/11/97       INCLUIDOS ACT-PASSING-SCORE E    *
001700*                               ACT-QUESTION-COUNT PARA QUIZZES  *
001800******************************************************************
001900*    REGISTRO COM 53 POSICOES, LINE SEQUENTIAL, ORDENADO POR     *
002000*    ACT-LP-ID / ACT-ID ASCENDENTE. LIDO PELO TRILDUR (SOMA DE   *
002100*    ACT-DURATION) E PELO PROCEVT (REGRAS DE NOTA/OBRIGATORIEDADE*
002200******************************************************************
002300 01  REG-ATIVID.
002400     05  ACT-LP-ID                   PIC 9(04).
002500     05  ACT-ID                      PIC 9(04).
002600     05  ACT-TITLE                   PIC X(30).
002700     05  ACT-TYPE                    PIC X(01).
002800         88  ACT-E-REVISAO           VALUE 'R'.
002900         88  ACT-E-TAREFA            VALUE 'A'.
003000         88  ACT-E-QUIZ              VALUE 'Q'.
003100         88  ACT-E-PESQUISA          VALUE 'S'.
003200         88  ACT-E-PROVA-DISSERT     VALUE 'E'.
003300     05  ACT-DIFFICULTY              PIC 9(01).
003400         88  ACT-DIFIC-VALIDA        VALUE 1 THRU 5.
003500     05  ACT-DURATION                PIC 9(04).
003600     05  ACT-MANDATORY               PIC X(01).
003700         88  ACT-E-OBRIGATORIA       VALUE 'Y'.
003800         88  ACT-NAO-E-OBRIGATORIA   VALUE 'N'.
003900     05  ACT-PASSING-SCORE           PIC 9(03)V99.
004000     05  ACT-PASSING-SCORE-R REDEFINES ACT-PASSING-SCORE
004100                                     PIC 9(05).
004200     05  ACT-QUESTION-COUNT          PIC 9(02).
004300     05  FILLER                      PIC X(01).
004400