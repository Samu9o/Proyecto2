000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    COPYBOOK        : EVENTO                                    *
000400*    ANALISTA        : JORGE KOIKE                                *
000500*    PROGRAMADOR(A)  : NEUSA R.                                   *
000600*    FINALIDADE      : LAYOUT DO ARQUIVO DE EVENTOS DO DIA,      *
000700*                      GERADO PELO SISTEMA ON-LINE SABER E LIDO  *
000800*                      PELO PROCEVT NA ORDEM DE CHEGADA (NAO     *
000900*                      ORDENADO POR CHAVE).                      *
001000*    VRS         DATA           DESCRICAO                        *
001100*    1.0         17/11/97       IMPLANTACAO JUNTO COM O PROCEVT  *
001200*    1.1         05/02/99       AJUSTE ANO 2000 - EVT-DATE       *
001300*                               AMPLIADO DE 9(06) P/ 9(08)       *
001400******************************************************************
001500*    REGISTRO COM 34 POSICOES, LINE SEQUENTIAL. A FICHA DE       *
001600*    CAMPOS DO CHAMADO SABER-071 REGISTRA 32 POSICOES PARA ESTE  *
001700*    ARQUIVO, MAS A SOMA DOS CAMPOS ABAIXO (INCLUINDO AS 2 CASAS *
001800*    DECIMAIS DE EVT-GRADE) FECHA EM 34 - MANTIDO ASSIM PORQUE   *
001900*    O LAYOUT DE CAMPOS E O QUE VALE PARA O PROCEVT.             *
002000******************************************************************
002100 01  REG-EVENTO.
002200     05  EVT-TYPE                    PIC X(01).
002300         88  EVT-MATRICULA           VALUE 'E'.
002400         88  EVT-REVISAO             VALUE 'R'.
002500         88  EVT-SUBMISSAO           VALUE 'B'.
002600         88  EVT-AVALIACAO           VALUE 'G'.
002700         88  EVT-TENTATIVA-QUIZ      VALUE 'Q'.
002800     05  EVT-STUDENT-ID              PIC X(10).
002900     05  EVT-LP-ID                   PIC 9(04).
003000     05  EVT-ACT-ID                  PIC 9(04).
003100     05  EVT-DATE                    PIC 9(08).
003200     05  EVT-DATE-R REDEFINES EVT-DATE.
003300         10  EVT-ANO                 PIC 9(04).
003400         10  EVT-MES                 PIC 9(02).
003500         10  EVT-DIA                 PIC 9(02).
003600     05  EVT-CORRECT-COUNT           PIC 9(02).
003700     05  EVT-GRADE                   PIC 9(03)V99.
003800     05  EVT-GRADE-R REDEFINES EVT-GRADE
003900                                     PIC 9(05).
004000