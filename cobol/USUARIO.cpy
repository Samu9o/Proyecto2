000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    COPYBOOK        : USUARIO                                   *
000400*    ANALISTA        : JORGE KOIKE                                *
000500*    PROGRAMADOR(A)  : NEUSA R.                                   *
000600*    FINALIDADE      : LAYOUT DO CADASTRO DE USUARIOS DO SISTEMA *
000700*                      SABER - ALUNOS E PROFESSORES, DISTINGUI-  *
000800*                      DOS PELO INDICADOR USR-ROLE.              *
000900*    VRS         DATA           DESCRICAO                        *
001000*    1.0         14/08/86       IMPLANTACAO - CONVERTIDO DO      *
001100*                               CADASTRO DE ALUNOS (CADALUNO).   *
001200*                               ENDERECO/CEP/FONE DO CADALUNO    *
001300*                               NAO FORAM TRAZIDOS - NAO USADOS  *
001400*                               PELO RELATORIO DE MATRICULAS.    *
001500*    1.1         30/03/93       INCLUIDO USR-ROLE P/ DISTINGUIR  *
001600*                               PROFESSOR (DONO DA TRILHA) DE    *
001700*                               ALUNO (MATRICULADO)              *
001800******************************************************************
001900*    REGISTRO COM 41 POSICOES, LINE SEQUENTIAL, ORDENADO POR     *
002000*    USR-USERNAME ASCENDENTE. SEM BYTE DE FOLGA. LIDO SOMENTE    *
002100*    PELO RELTRIL (NOME DO PROFESSOR E DO ALUNO NO RELATORIO).   *
002200******************************************************************
002300 01  REG-USUARIO.
002400     05  USR-USERNAME                PIC X(10).
002500     05  USR-NAME                    PIC X(30).
002600     05  USR-ROLE                    PIC X(01).
002700         88  USR-E-ALUNO             VALUE 'S'.
002800         88  USR-E-PROFESSOR         VALUE 'T'.
002900