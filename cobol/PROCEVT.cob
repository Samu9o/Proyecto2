000100      ******************************************************************
000200      *    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300      *    PROGRAMA        : PROCEVT                                   *
000400      *    ANALISTA        : JORGE KOIKE                               *
000500      *    PROGRAMADOR(A)  : FABIO / NEUSA R.                          *
000600      *    FINALIDADE      : PROCESSA OS EVENTOS DO DIA (MATRICULA,    *
000700      *                      REVISAO, SUBMISSAO, AVALIACAO E           *
000800      *                      TENTATIVA DE QUIZ) CONTRA O CADASTRO DE   *
000900      *                      MATRICULAS E SITUACAO DE ATIVIDADES, E    *
001000      *                      RECALCULA O PERCENTUAL DE CONCLUSAO DE    *
001100      *                      CADA MATRICULA. SUBSTITUI A ENTRADA DE    *
001200      *                      NOTAS INTERATIVA (ENTNOTAS) POR UM        *
001300      *                      PROCESSAMENTO BATCH DO ARQUIVO DE EVENTOS.*
001400      *    VRS         DATA           DESCRICAO                        *
001500      *    1.0         17/11/97       IMPLANTACAO - SUBSTITUI A TELA   *
001600      *                               DE ENTRADA DE NOTAS (ENTNOTAS)   *
001700      *    1.1         05/02/99       AJUSTE ANO 2000 (CHAMADO         *
001800      *                               SABER-071) - VER COPY MATRIC E   *
001900      *                               COPY EVENTO                      *
002000      *    1.2         19/06/00       INCLUIDO RECALCULO DE PERCENTUAL *
002100      *                               DE CONCLUSAO (ANTES SO GRAVAVA   *
002200      *                               A DATA) - CHAMADO SABER-104      *
002300      *    1.3         11/07/01       CORRIGIDA REJEICAO DE MATRICULA  *
002400      *                               DUPLICADA - ANTES SOBRESCREVIA   *
002500      *                               A MATRICULA EXISTENTE (SABER-114)*
002600      *    1.4         03/02/03       INCLUIDO CONTADOR DE EVENTOS     *
002700      *                               REJEITADOS NO RESUMO FINAL       *
002710      *    1.5         20/05/04       PADRONIZADAS AS VARREDURAS DE    *
002720      *                               TABELA (8000/8100/8200 E AS      *
002730      *                               ROTINAS QUE AS CHAMAM) EM        *
002740      *                               ROTINAS PARAGRAFADAS, NO PADRAO  *
002750      *                               DO DEPARTAMENTO (SEM PERFORM /   *
002760      *                               END-PERFORM EM LINHA)            *
002800      ******************************************************************
002900       IDENTIFICATION DIVISION.
003000       PROGRAM-ID. PROCEVT.
003100       AUTHOR. FABIO.
003200       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
003300       DATE-WRITTEN. 06/04/89.
003400       DATE-COMPILED. 20/05/04.
003500       SECURITY. USO INTERNO - SISTEMA SABER - NUCLEO DE PROCESSAMENTO.
003505      ******************************************************************
003510      *    NOTA: DATE-WRITTEN MANTIDA DO PROGRAMA BATCH ORIGINAL       *
003520      *    (LOTENOTA, NEUSA R., 06/04/89), CUJA ESTRUTURA DE           *
003530      *    ABERTURA DE ARQUIVOS E PARAGRAFACAO FOI HERDADA POR         *
003540      *    ESTE PROGRAMA. A IMPLANTACAO COMO PROCEVT (SUBSTI-          *
003550      *    TUINDO A TELA ENTNOTAS) FOI EM 17/11/97 - VER VRS 1.0       *
003590      ******************************************************************
003600      ******************************************************************
003700      *    ENTRADA : ATIVID, QUESTAO, MATRIC (ANTIGA), SITATIV (ANTIGA)*
003800      *              EVENTO (ORDEM DE CHEGADA, NAO ORDENADO)           *
003900      *    SAIDA   : MATRNOVA, SITANOVA, RESUMO NO SYSOUT              *
004000      *    OBS     : ATIVID E CARREGADO INTEIRO EM TABELA (W-TAB-      *
004100      *              ATIVID); A CHAVE DE BUSCA USADA EM TODO O         *
004200      *              PROGRAMA E SOMENTE ACT-ID, POIS O NUMERO DA       *
004300      *              ATIVIDADE JA E UNICO NO CADASTRO (VER QUESTAO).   *
004400      ******************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT ATIVID   ASSIGN TO ATIVID
005200                           ORGANIZATION IS LINE SEQUENTIAL
005300                           FILE STATUS IS WS-FS-ATIVID.
005400
005500           SELECT QUESTAO  ASSIGN TO QUESTAO
005600                           ORGANIZATION IS LINE SEQUENTIAL
005700                           FILE STATUS IS WS-FS-QUESTAO.
005800
005900           SELECT MATRIC   ASSIGN TO MATRIC
006000                           ORGANIZATION IS LINE SEQUENTIAL
006100                           FILE STATUS IS WS-FS-MATRIC.
006200
006300           SELECT MATRNOVA ASSIGN TO MATRNOVA
006400                           ORGANIZATION IS LINE SEQUENTIAL
006500                           FILE STATUS IS WS-FS-MATRNOVA.
006600
006700           SELECT SITATIV  ASSIGN TO SITATIV
006800                           ORGANIZATION IS LINE SEQUENTIAL
006900                           FILE STATUS IS WS-FS-SITATIV.
007000
007100           SELECT SITANOVA ASSIGN TO SITANOVA
007200                           ORGANIZATION IS LINE SEQUENTIAL
007300                           FILE STATUS IS WS-FS-SITANOVA.
007400
007500           SELECT EVENTO   ASSIGN TO EVENTO
007600                           ORGANIZATION IS LINE SEQUENTIAL
007700                           FILE STATUS IS WS-FS-EVENTO.
007800      ******************************************************************
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  ATIVID
008200           LABEL RECORD STANDARD.
008300           COPY ATIVID.
008400
008500       FD  QUESTAO
008600           LABEL RECORD STANDARD.
008700           COPY QUESTAO.
008800
008900       FD  MATRIC
009000           LABEL RECORD STANDARD.
009100           COPY MATRIC.
009200
009300       FD  MATRNOVA
009400           LABEL RECORD STANDARD.
009500           COPY MATRIC REPLACING REG-MATRIC BY REG-MATRNOVA.
009600
009700       FD  SITATIV
009800           LABEL RECORD STANDARD.
009900           COPY SITATIV.
010000
010100       FD  SITANOVA
010200           LABEL RECORD STANDARD.
010300           COPY SITATIV REPLACING REG-SITATIV BY REG-SITANOVA.
010400
010500       FD  EVENTO
010600           LABEL RECORD STANDARD.
010700           COPY EVENTO.
010800      ******************************************************************
010900       WORKING-STORAGE SECTION.
011000       01  WS-FS-ATIVID                PIC X(02) VALUE SPACE.
011100           88  FS-ATIVID-OK            VALUE '00'.
011200           88  FS-ATIVID-FIM           VALUE '10'.
011300       01  WS-FS-QUESTAO               PIC X(02) VALUE SPACE.
011400           88  FS-QUESTAO-OK           VALUE '00'.
011500           88  FS-QUESTAO-FIM          VALUE '10'.
011600       01  WS-FS-MATRIC                PIC X(02) VALUE SPACE.
011700           88  FS-MATRIC-OK            VALUE '00'.
011800           88  FS-MATRIC-FIM           VALUE '10'.
011900       01  WS-FS-MATRNOVA              PIC X(02) VALUE SPACE.
012000           88  FS-MATRNOVA-OK          VALUE '00'.
012100       01  WS-FS-SITATIV               PIC X(02) VALUE SPACE.
012200           88  FS-SITATIV-OK           VALUE '00'.
012300           88  FS-SITATIV-FIM          VALUE '10'.
012400       01  WS-FS-SITANOVA              PIC X(02) VALUE SPACE.
012500           88  FS-SITANOVA-OK          VALUE '00'.
012600       01  WS-FS-EVENTO                PIC X(02) VALUE SPACE.
012700           88  FS-EVENTO-OK            VALUE '00'.
012800           88  FS-EVENTO-FIM           VALUE '10'.
012900
013000      ******************************************************************
013100      *    W-TAB-ATIVID - TABELA DE ATIVIDADES CARREGADA DE ATIVID,   *
013200      *    ENRIQUECIDA COM A CONTAGEM DE QUESTOES LIDA DE QUESTAO     *
013300      *    (W-AT-QCONT). CHAVE DE BUSCA: SOMENTE W-AT-ID (ACT-ID).    *
013400      ******************************************************************
013500       01  W-TAB-ATIVID.
013600           05  W-AT-ENTRY              OCCURS 500 TIMES.
013700               10  W-AT-LP-ID          PIC 9(04).
013800               10  W-AT-ID             PIC 9(04).
013900               10  W-AT-MANDATORY      PIC X(01).
014000               10  W-AT-PASS-SCORE     PIC 9(03)V99.
014100               10  W-AT-QCONT          PIC 9(02).
014200       01  WS-CONT-ATIVID              PIC 9(04) COMP VALUE ZEROS.
014300
014400      ******************************************************************
014500      *    W-TAB-MATRIC - TABELA DE MATRICULAS CARREGADA DE MATRIC;   *
014600      *    NOVAS MATRICULAS (EVENTO 'E') SAO ACRESCENTADAS AO FINAL.  *
014700      ******************************************************************
014800       01  W-TAB-MATRIC.
014900           05  W-MT-ENTRY              OCCURS 2000 TIMES.
015000               10  W-MT-STUDENT        PIC X(10).
015100               10  W-MT-LP-ID          PIC 9(04).
015200               10  W-MT-START-DT       PIC 9(08).
015300               10  W-MT-CONCL-DT       PIC 9(08).
015400               10  W-MT-PCT            PIC 9(03)V99.
015500       01  WS-CONT-MATRIC              PIC 9(04) COMP VALUE ZEROS.
015600
015700      ******************************************************************
015800      *    W-TAB-SITATV - TABELA DE SITUACAO DE ATIVIDADES CARREGADA  *
015900      *    DE SITATIV; NOVOS REGISTROS (MATRICULA) ENTRAM COM 'P'.    *
016000      ******************************************************************
016100       01  W-TAB-SITATV.
016200           05  W-ST-ENTRY              OCCURS 20000 TIMES.
016300               10  W-ST-STUDENT        PIC X(10).
016400               10  W-ST-LP-ID          PIC 9(04).
016500               10  W-ST-ACT-ID         PIC 9(04).
016600               10  W-ST-STATUS         PIC X(01).
016700               10  W-ST-SCORE          PIC 9(03)V99.
016800       77  WS-CONT-SITATV              PIC 9(05) COMP VALUE ZEROS.
016900
017000      ******************************************************************
017100      *    CHAVES DE BUSCA E RESPOSTAS DAS ROTINAS 8000/8100/8200.    *
017200      *    AS RESPOSTAS (W-ACH-AT/W-ACH-MT/W-ACH-ST) TRAZEM O INDICE  *
017300      *    DO REGISTRO ACHADO NA RESPECTIVA TABELA, OU ZERO.          *
017400      ******************************************************************
017500       01  WS-CHAVES-DE-BUSCA.
017600           05  W-ACH-LP-ID             PIC 9(04) COMP VALUE ZEROS.
017700           05  W-ACH-ACT-ID            PIC 9(04) COMP VALUE ZEROS.
017800           05  W-ACH-STUDENT           PIC X(10) VALUE SPACES.
017900           05  W-ACH-AT                PIC 9(04) COMP VALUE ZEROS.
018000           05  W-ACH-MT                PIC 9(04) COMP VALUE ZEROS.
018100           05  W-ACH-ST                PIC 9(05) COMP VALUE ZEROS.
018200
018300      ******************************************************************
018400      *    SUBSCRITOS DE VARREDURA. W-IDX E USADO SOMENTE DENTRO DAS  *
018500      *    ROTINAS DE BUSCA (8000/8100/8200); W-JDX E USADO NOS       *
018600      *    PARAGRAFOS QUE VARREM ATIVIDADES E CHAMAM AQUELAS ROTINAS, *
018700      *    PARA NAO HAVER CONFLITO DE PERFORM VARYING ANINHADO.       *
018800      ******************************************************************
018900       01  WS-SUBSCRITOS.
019000           05  W-IDX                   PIC 9(05) COMP VALUE ZEROS.
019100           05  W-JDX                   PIC 9(04) COMP VALUE ZEROS.
019200           05  W-SUB-MT                PIC 9(04) COMP VALUE ZEROS.
019300           05  W-SUB-ST                PIC 9(05) COMP VALUE ZEROS.
019400
019500       01  WS-SWITCHES.
019600           05  WS-SW-ATIVID-FIM        PIC X(01) VALUE 'N'.
019700               88  ATIVID-TERMINOU     VALUE 'S'.
019800           05  WS-SW-QUESTAO-FIM       PIC X(01) VALUE 'N'.
019900               88  QUESTAO-TERMINOU    VALUE 'S'.
020000           05  WS-SW-MATRIC-FIM        PIC X(01) VALUE 'N'.
020100               88  MATRIC-TERMINOU     VALUE 'S'.
020200           05  WS-SW-SITATIV-FIM       PIC X(01) VALUE 'N'.
020300               88  SITATIV-TERMINOU    VALUE 'S'.
020400           05  WS-SW-EVENTO-FIM        PIC X(01) VALUE 'N'.
020500               88  EVENTO-TERMINOU     VALUE 'S'.
020600
020700       01  WS-CONTADORES-DE-EXECUCAO.
020800           05  WS-CONT-LIDOS           PIC 9(06) COMP VALUE ZEROS.
020900           05  WS-CONT-APLICADOS       PIC 9(06) COMP VALUE ZEROS.
021000           05  WS-CONT-REJEITADOS      PIC 9(06) COMP VALUE ZEROS.
021100
021200       01  WS-AREAS-DE-TRABALHO.
021300           05  WS-TOTAL-MAND           PIC 9(03) COMP VALUE ZEROS.
021400           05  WS-CONCL-MAND           PIC 9(03) COMP VALUE ZEROS.
021500           05  WS-PCT-CALCULADO        PIC 9(03)V99 VALUE ZEROS.
021600           05  WS-NOTA-CALCULADA       PIC 9(03)V99 VALUE ZEROS.
021700           05  WS-TUDO-CONCLUIDO       PIC X(01) VALUE 'N'.
021800               88  TUDO-CONCLUIDO      VALUE 'S'.
021900      ******************************************************************
022000       PROCEDURE DIVISION.
022100
022200       0100-ABRE-ARQUIVOS.
022300           OPEN INPUT  ATIVID
022400           OPEN INPUT  QUESTAO
022500           OPEN INPUT  MATRIC
022600           OPEN OUTPUT MATRNOVA
022700           OPEN INPUT  SITATIV
022800           OPEN OUTPUT SITANOVA
022900           OPEN INPUT  EVENTO
023000           IF NOT FS-ATIVID-OK OR NOT FS-QUESTAO-OK
023100              OR NOT FS-MATRIC-OK OR NOT FS-MATRNOVA-OK
023200              OR NOT FS-SITATIV-OK OR NOT FS-SITANOVA-OK
023300              OR NOT FS-EVENTO-OK
023400              DISPLAY 'PROCEVT - ERRO AO ABRIR ARQUIVOS'
023500              STOP RUN.
023600           GO TO 0200-CARREGA-ATIVIDADES.
023700
023800       0200-CARREGA-ATIVIDADES.
023900           PERFORM 0210-LE-ATIVIDADE THRU 0210-EXIT
024000               UNTIL ATIVID-TERMINOU
024100           GO TO 0300-CARREGA-QUESTOES.
024200
024300       0210-LE-ATIVIDADE.
024400           READ ATIVID
024500               AT END
024600                  SET ATIVID-TERMINOU TO TRUE
024700                  GO TO 0210-EXIT.
024800           IF NOT FS-ATIVID-OK
024900              DISPLAY 'PROCEVT - ERRO DE LEITURA EM ATIVID'
025000              PERFORM 9000-ENCERRA-EXECUCAO.
025100           ADD 1 TO WS-CONT-ATIVID
025200           MOVE ACT-LP-ID         TO W-AT-LP-ID (WS-CONT-ATIVID)
025300           MOVE ACT-ID            TO W-AT-ID (WS-CONT-ATIVID)
025400           MOVE ACT-MANDATORY     TO W-AT-MANDATORY (WS-CONT-ATIVID)
025500           MOVE ACT-PASSING-SCORE TO W-AT-PASS-SCORE (WS-CONT-ATIVID)
025600           MOVE ZEROS             TO W-AT-QCONT (WS-CONT-ATIVID).
025700       0210-EXIT. EXIT.
025800
025900       0300-CARREGA-QUESTOES.
026000           PERFORM 0310-LE-QUESTAO THRU 0310-EXIT
026100               UNTIL QUESTAO-TERMINOU
026200           GO TO 0400-CARREGA-MATRICULAS.
026300
026400       0310-LE-QUESTAO.
026500           READ QUESTAO
026600               AT END
026700                  SET QUESTAO-TERMINOU TO TRUE
026800                  GO TO 0310-EXIT.
026900           IF NOT FS-QUESTAO-OK
027000              DISPLAY 'PROCEVT - ERRO DE LEITURA EM QUESTAO'
027100              PERFORM 9000-ENCERRA-EXECUCAO.
027200           MOVE QST-ACT-ID TO W-ACH-ACT-ID
027300           PERFORM 8000-PROCURA-ATIVIDADE THRU 8000-EXIT
027400           IF W-ACH-AT = ZEROS
027500              DISPLAY 'PROCEVT - QUESTAO SEM ATIVIDADE CORRESPONDENTE'
027600           ELSE
027700              ADD 1 TO W-AT-QCONT (W-ACH-AT)
027800           END-IF.
027900       0310-EXIT. EXIT.
028000
028100       0400-CARREGA-MATRICULAS.
028200           PERFORM 0410-LE-MATRICULA THRU 0410-EXIT
028300               UNTIL MATRIC-TERMINOU
028400           GO TO 0500-CARREGA-SITUACOES.
028500
028600       0410-LE-MATRICULA.
028700           READ MATRIC
028800               AT END
028900                  SET MATRIC-TERMINOU TO TRUE
029000                  GO TO 0410-EXIT.
029100           IF NOT FS-MATRIC-OK
029200              DISPLAY 'PROCEVT - ERRO DE LEITURA EM MATRIC'
029300              PERFORM 9000-ENCERRA-EXECUCAO.
029400           ADD 1 TO WS-CONT-MATRIC
029500           MOVE ENR-STUDENT-ID      TO W-MT-STUDENT (WS-CONT-MATRIC)
029600           MOVE ENR-LP-ID           TO W-MT-LP-ID (WS-CONT-MATRIC)
029700           MOVE ENR-START-DATE      TO W-MT-START-DT (WS-CONT-MATRIC)
029800           MOVE ENR-COMPLETION-DATE TO W-MT-CONCL-DT (WS-CONT-MATRIC)
029900           MOVE ENR-COMPLETION-PCT  TO W-MT-PCT (WS-CONT-MATRIC).
030000       0410-EXIT. EXIT.
030100
030200       0500-CARREGA-SITUACOES.
030300           PERFORM 0510-LE-SITUACAO THRU 0510-EXIT
030400               UNTIL SITATIV-TERMINOU
030500           GO TO 0600-PROCESSA-EVENTOS.
030600
030700       0510-LE-SITUACAO.
030800           READ SITATIV
030900               AT END
031000                  SET SITATIV-TERMINOU TO TRUE
031100                  GO TO 0510-EXIT.
031200           IF NOT FS-SITATIV-OK
031300              DISPLAY 'PROCEVT - ERRO DE LEITURA EM SITATIV'
031400              PERFORM 9000-ENCERRA-EXECUCAO.
031500           ADD 1 TO WS-CONT-SITATV
031600           MOVE STA-STUDENT-ID TO W-ST-STUDENT (WS-CONT-SITATV)
031700           MOVE STA-LP-ID      TO W-ST-LP-ID (WS-CONT-SITATV)
031800           MOVE STA-ACT-ID     TO W-ST-ACT-ID (WS-CONT-SITATV)
031900           MOVE STA-STATUS     TO W-ST-STATUS (WS-CONT-SITATV)
032000           MOVE STA-SCORE      TO W-ST-SCORE (WS-CONT-SITATV).
032100       0510-EXIT. EXIT.
032200
032300       0600-PROCESSA-EVENTOS.
032400           PERFORM 0610-LE-EVENTO THRU 0610-EXIT
032500               UNTIL EVENTO-TERMINOU
032600           GO TO 3000-RECALCULA-PERCENTUAIS.
032700
032800       0610-LE-EVENTO.
032900           READ EVENTO
033000               AT END
033100                  SET EVENTO-TERMINOU TO TRUE
033200                  GO TO 0610-EXIT.
033300           IF NOT FS-EVENTO-OK
033400              DISPLAY 'PROCEVT - ERRO DE LEITURA EM EVENTO'
033500              PERFORM 9000-ENCERRA-EXECUCAO.
033600           ADD 1 TO WS-CONT-LIDOS
033700           IF EVT-MATRICULA
033800              PERFORM 2000-EVT-MATRICULA THRU 2000-EXIT
033900           ELSE IF EVT-REVISAO
034000              PERFORM 2100-EVT-REVISAO THRU 2100-EXIT
034100           ELSE IF EVT-SUBMISSAO
034200              PERFORM 2200-EVT-SUBMISSAO THRU 2200-EXIT
034300           ELSE IF EVT-AVALIACAO
034400              PERFORM 2300-EVT-AVALIACAO THRU 2300-EXIT
034500           ELSE IF EVT-TENTATIVA-QUIZ
034600              PERFORM 2400-EVT-QUIZ THRU 2400-EXIT
034700           ELSE
034800              ADD 1 TO WS-CONT-REJEITADOS.
034900       0610-EXIT. EXIT.
035000
035100      ******************************************************************
035200      *    2000 - MATRICULA (EVT-TYPE = 'E'). REJEITA SE O ALUNO JA    *
035300      *    ESTA MATRICULADO NA TRILHA; SENAO CRIA A MATRICULA E UMA    *
035400      *    SITUACAO 'P' PARA CADA ATIVIDADE DA TRILHA.                 *
035500      ******************************************************************
035600       2000-EVT-MATRICULA.
035700           MOVE EVT-STUDENT-ID TO W-ACH-STUDENT
035800           MOVE EVT-LP-ID      TO W-ACH-LP-ID
035900           PERFORM 8100-PROCURA-MATRICULA THRU 8100-EXIT
036000           IF W-ACH-MT NOT = ZEROS
036100              ADD 1 TO WS-CONT-REJEITADOS
036200              GO TO 2000-EXIT.
036300           IF WS-CONT-MATRIC >= 2000
036400              DISPLAY 'PROCEVT - TABELA DE MATRICULAS CHEIA'
036500              ADD 1 TO WS-CONT-REJEITADOS
036600              GO TO 2000-EXIT.
036700           ADD 1 TO WS-CONT-MATRIC
036800           MOVE EVT-STUDENT-ID TO W-MT-STUDENT (WS-CONT-MATRIC)
036900           MOVE EVT-LP-ID      TO W-MT-LP-ID (WS-CONT-MATRIC)
037000           MOVE EVT-DATE       TO W-MT-START-DT (WS-CONT-MATRIC)
037100           MOVE ZEROS          TO W-MT-CONCL-DT (WS-CONT-MATRIC)
037200           MOVE ZEROS          TO W-MT-PCT (WS-CONT-MATRIC)
037300           PERFORM 2010-CRIA-SITUACOES-PENDENTES THRU 2010-EXIT
037400           ADD 1 TO WS-CONT-APLICADOS.
037500       2000-EXIT. EXIT.
037600
037700       2010-CRIA-SITUACOES-PENDENTES.
037800           MOVE 1 TO W-JDX
037900           PERFORM 2020-CRIA-UMA-SITUACAO THRU 2020-EXIT
038000               UNTIL W-JDX > WS-CONT-ATIVID.
038100       2010-EXIT. EXIT.
038150
038200       2020-CRIA-UMA-SITUACAO.
038300           IF W-AT-LP-ID (W-JDX) = EVT-LP-ID
038400              AND WS-CONT-SITATV < 20000
038500              ADD 1 TO WS-CONT-SITATV
038600              MOVE EVT-STUDENT-ID  TO W-ST-STUDENT (WS-CONT-SITATV)
038610              MOVE EVT-LP-ID       TO W-ST-LP-ID (WS-CONT-SITATV)
038620              MOVE W-AT-ID (W-JDX) TO W-ST-ACT-ID (WS-CONT-SITATV)
038630              MOVE 'P'             TO W-ST-STATUS (WS-CONT-SITATV)
038640              MOVE ZEROS           TO W-ST-SCORE (WS-CONT-SITATV)
038650           END-IF
038660           ADD 1 TO W-JDX.
038670       2020-EXIT. EXIT.
039000
039100      ******************************************************************
039200      *    2100 - REVISAO DE RECURSO (EVT-TYPE = 'R') -> STATUS C.     *
039300      *    UMA ATIVIDADE JA CONCLUIDA NAO E REFEITA.                   *
039400      ******************************************************************
039500       2100-EVT-REVISAO.
039600           MOVE EVT-STUDENT-ID TO W-ACH-STUDENT
039700           MOVE EVT-LP-ID      TO W-ACH-LP-ID
039800           MOVE EVT-ACT-ID     TO W-ACH-ACT-ID
039900           PERFORM 8200-PROCURA-SITUACAO THRU 8200-EXIT
040000           IF W-ACH-ST = ZEROS
040100              ADD 1 TO WS-CONT-REJEITADOS
040200              GO TO 2100-EXIT.
040300           IF W-ST-STATUS (W-ACH-ST) = 'C'
040400              ADD 1 TO WS-CONT-REJEITADOS
040500              GO TO 2100-EXIT.
040600           MOVE 'C' TO W-ST-STATUS (W-ACH-ST)
040700           ADD 1 TO WS-CONT-APLICADOS
040800           PERFORM 2500-REAVALIA-MATRICULA THRU 2500-EXIT.
040900       2100-EXIT. EXIT.
041000
041100      ******************************************************************
041200      *    2200 - TAREFA SUBMETIDA (EVT-TYPE = 'B') -> STATUS S.       *
041300      *    SO VALIDO QUANDO A SITUACAO ATUAL E 'P' (PENDENTE).         *
041400      ******************************************************************
041500       2200-EVT-SUBMISSAO.
041600           MOVE EVT-STUDENT-ID TO W-ACH-STUDENT
041700           MOVE EVT-LP-ID      TO W-ACH-LP-ID
041800           MOVE EVT-ACT-ID     TO W-ACH-ACT-ID
041900           PERFORM 8200-PROCURA-SITUACAO THRU 8200-EXIT
042000           IF W-ACH-ST = ZEROS
042100              ADD 1 TO WS-CONT-REJEITADOS
042200              GO TO 2200-EXIT.
042300           IF W-ST-STATUS (W-ACH-ST) NOT = 'P'
042400              ADD 1 TO WS-CONT-REJEITADOS
042500              GO TO 2200-EXIT.
042600           MOVE 'S' TO W-ST-STATUS (W-ACH-ST)
042700           ADD 1 TO WS-CONT-APLICADOS.
042800       2200-EXIT. EXIT.
042900
043000      ******************************************************************
043100      *    2300 - TAREFA AVALIADA (EVT-TYPE = 'G') -> STATUS C.        *
043200      *    SO VALIDO QUANDO A SITUACAO ATUAL E 'S' (SUBMETIDA).        *
043300      ******************************************************************
043400       2300-EVT-AVALIACAO.
043500           MOVE EVT-STUDENT-ID TO W-ACH-STUDENT
043600           MOVE EVT-LP-ID      TO W-ACH-LP-ID
043700           MOVE EVT-ACT-ID     TO W-ACH-ACT-ID
043800           PERFORM 8200-PROCURA-SITUACAO THRU 8200-EXIT
043900           IF W-ACH-ST = ZEROS
044000              ADD 1 TO WS-CONT-REJEITADOS
044100              GO TO 2300-EXIT.
044200           IF W-ST-STATUS (W-ACH-ST) NOT = 'S'
044300              ADD 1 TO WS-CONT-REJEITADOS
044400              GO TO 2300-EXIT.
044500           MOVE 'C' TO W-ST-STATUS (W-ACH-ST)
044600           ADD 1 TO WS-CONT-APLICADOS
044700           PERFORM 2500-REAVALIA-MATRICULA THRU 2500-EXIT.
044800       2300-EXIT. EXIT.
044900
045000      ******************************************************************
045100      *    2400 - TENTATIVA DE QUIZ (EVT-TYPE = 'Q'). NOTA = ACERTOS / *
045200      *    TOTAL DE QUESTOES DA ATIVIDADE * 100, 2 CASAS, ARREDONDADA  *
045300      *    PARA CIMA A PARTIR DE 0,005 (CLAUSULA ROUNDED).             *
045400      ******************************************************************
045500       2400-EVT-QUIZ.
045600           MOVE EVT-STUDENT-ID TO W-ACH-STUDENT
045700           MOVE EVT-LP-ID      TO W-ACH-LP-ID
045800           MOVE EVT-ACT-ID     TO W-ACH-ACT-ID
045900           PERFORM 8200-PROCURA-SITUACAO THRU 8200-EXIT
046000           IF W-ACH-ST = ZEROS
046100              ADD 1 TO WS-CONT-REJEITADOS
046200              GO TO 2400-EXIT.
046300           IF W-ST-STATUS (W-ACH-ST) NOT = 'P'
046400              ADD 1 TO WS-CONT-REJEITADOS
046500              GO TO 2400-EXIT.
046600           MOVE EVT-ACT-ID TO W-ACH-ACT-ID
046700           PERFORM 8000-PROCURA-ATIVIDADE THRU 8000-EXIT
046800           IF W-ACH-AT = ZEROS OR W-AT-QCONT (W-ACH-AT) = ZEROS
046900              DISPLAY 'PROCEVT - QUIZ SEM QUESTOES CADASTRADAS'
047000              ADD 1 TO WS-CONT-REJEITADOS
047100              GO TO 2400-EXIT.
047200           COMPUTE WS-NOTA-CALCULADA ROUNDED =
047300                   (EVT-CORRECT-COUNT / W-AT-QCONT (W-ACH-AT)) * 100
047400           MOVE WS-NOTA-CALCULADA TO W-ST-SCORE (W-ACH-ST)
047500           IF WS-NOTA-CALCULADA >= W-AT-PASS-SCORE (W-ACH-AT)
047600              MOVE 'C' TO W-ST-STATUS (W-ACH-ST)
047700           ELSE
047800              MOVE 'F' TO W-ST-STATUS (W-ACH-ST)
047900           END-IF
048000           ADD 1 TO WS-CONT-APLICADOS
048100           PERFORM 2500-REAVALIA-MATRICULA THRU 2500-EXIT.
048200       2400-EXIT. EXIT.
048300
048400      ******************************************************************
048500      *    2500 - REAVALIA A MATRICULA DO ALUNO APOS UMA ATIVIDADE IR  *
048600      *    PARA C OU F: SE TODAS AS OBRIGATORIAS DA TRILHA ESTAO       *
048700      *    CONCLUIDAS E A DATA DE CONCLUSAO AINDA E ZERO, GRAVA A      *
048800      *    DATA DO EVENTO (A DATA SO E GRAVADA UMA VEZ).               *
048900      ******************************************************************
049000       2500-REAVALIA-MATRICULA.
049100           MOVE EVT-STUDENT-ID TO W-ACH-STUDENT
049200           MOVE EVT-LP-ID      TO W-ACH-LP-ID
049300           PERFORM 8100-PROCURA-MATRICULA THRU 8100-EXIT
049400           IF W-ACH-MT = ZEROS
049500              GO TO 2500-EXIT.
049600           IF W-MT-CONCL-DT (W-ACH-MT) NOT = ZEROS
049700              GO TO 2500-EXIT.
049800           MOVE 'S' TO WS-TUDO-CONCLUIDO
049900           MOVE 1 TO W-JDX
050000           PERFORM 2510-VERIFICA-UMA-OBRIGATORIA THRU 2510-EXIT
050100               UNTIL W-JDX > WS-CONT-ATIVID
050200           IF TUDO-CONCLUIDO
050300              MOVE EVT-DATE TO W-MT-CONCL-DT (W-ACH-MT).
050400       2500-EXIT. EXIT.
050450
050500       2510-VERIFICA-UMA-OBRIGATORIA.
050600           IF W-AT-LP-ID (W-JDX) = EVT-LP-ID
050700              AND W-AT-MANDATORY (W-JDX) = 'Y'
050800              MOVE EVT-STUDENT-ID  TO W-ACH-STUDENT
050900              MOVE EVT-LP-ID       TO W-ACH-LP-ID
051000              MOVE W-AT-ID (W-JDX) TO W-ACH-ACT-ID
051100              PERFORM 8200-PROCURA-SITUACAO THRU 8200-EXIT
051200              IF W-ACH-ST = ZEROS
051300                 OR W-ST-STATUS (W-ACH-ST) NOT = 'C'
051400                 MOVE 'N' TO WS-TUDO-CONCLUIDO
051500              END-IF
051600           END-IF
051700           ADD 1 TO W-JDX.
051800       2510-EXIT. EXIT.
051900
052000      ******************************************************************
052100      *    3000 - RECALCULO DO PERCENTUAL DE CONCLUSAO DE TODAS AS     *
052200      *    MATRICULAS (RODADA FINAL, SOBRE A TABELA JA ATUALIZADA).    *
052300      ******************************************************************
052400       3000-RECALCULA-PERCENTUAIS.
052500           PERFORM 3100-RECALCULA-UMA-MATRICULA THRU 3100-EXIT
052600               VARYING W-SUB-MT FROM 1 BY 1
052700               UNTIL W-SUB-MT > WS-CONT-MATRIC
052800           GO TO 4000-GRAVA-MATRICULAS.
052900
053000       3100-RECALCULA-UMA-MATRICULA.
053100           MOVE ZEROS TO WS-TOTAL-MAND
053200           MOVE ZEROS TO WS-CONCL-MAND
053300           MOVE 1 TO W-JDX
053400           PERFORM 3110-VERIFICA-UMA-ATIVIDADE THRU 3110-EXIT
053500               UNTIL W-JDX > WS-CONT-ATIVID
053600           IF WS-TOTAL-MAND = ZEROS
053700              MOVE 100 TO W-MT-PCT (W-SUB-MT)
053800           ELSE
053900              COMPUTE WS-PCT-CALCULADO ROUNDED =
054000                      (WS-CONCL-MAND / WS-TOTAL-MAND) * 100
054100              MOVE WS-PCT-CALCULADO TO W-MT-PCT (W-SUB-MT)
054200           END-IF.
054300       3100-EXIT. EXIT.
054400
054500       3110-VERIFICA-UMA-ATIVIDADE.
054600           IF W-AT-LP-ID (W-JDX) = W-MT-LP-ID (W-SUB-MT)
054700              AND W-AT-MANDATORY (W-JDX) = 'Y'
054800              ADD 1 TO WS-TOTAL-MAND
054900              MOVE W-MT-STUDENT (W-SUB-MT) TO W-ACH-STUDENT
055000              MOVE W-MT-LP-ID (W-SUB-MT)   TO W-ACH-LP-ID
055100              MOVE W-AT-ID (W-JDX)         TO W-ACH-ACT-ID
055200              PERFORM 8200-PROCURA-SITUACAO THRU 8200-EXIT
055300              IF W-ACH-ST NOT = ZEROS
055400                 AND W-ST-STATUS (W-ACH-ST) = 'C'
055500                 ADD 1 TO WS-CONCL-MAND
055600              END-IF
055700           END-IF
055800           ADD 1 TO W-JDX.
055900       3110-EXIT. EXIT.
056000
056100       4000-GRAVA-MATRICULAS.
056200           PERFORM 4010-GRAVA-UMA-MATRICULA THRU 4010-EXIT
056300               VARYING W-SUB-MT FROM 1 BY 1
056400               UNTIL W-SUB-MT > WS-CONT-MATRIC
056500           GO TO 4100-GRAVA-SITUACOES.
056600
056700       4010-GRAVA-UMA-MATRICULA.
056800           MOVE W-MT-STUDENT (W-SUB-MT)  TO ENR-STUDENT-ID OF REG-MATRNOVA
056900           MOVE W-MT-LP-ID (W-SUB-MT)    TO ENR-LP-ID OF REG-MATRNOVA
057000           MOVE W-MT-START-DT (W-SUB-MT) TO ENR-START-DATE OF REG-MATRNOVA
057100           MOVE W-MT-CONCL-DT (W-SUB-MT) TO ENR-COMPLETION-DATE
057200                                            OF REG-MATRNOVA
057300           MOVE W-MT-PCT (W-SUB-MT)      TO ENR-COMPLETION-PCT
057400                                            OF REG-MATRNOVA
057500           WRITE REG-MATRNOVA.
057600       4010-EXIT. EXIT.
057700
057800       4100-GRAVA-SITUACOES.
057900           PERFORM 4110-GRAVA-UMA-SITUACAO THRU 4110-EXIT
058000               VARYING W-SUB-ST FROM 1 BY 1
058100               UNTIL W-SUB-ST > WS-CONT-SITATV
058200           GO TO 9000-ENCERRA-EXECUCAO.
058300
058400       4110-GRAVA-UMA-SITUACAO.
058500           MOVE W-ST-STUDENT (W-SUB-ST) TO STA-STUDENT-ID OF REG-SITANOVA
058600           MOVE W-ST-LP-ID (W-SUB-ST)   TO STA-LP-ID OF REG-SITANOVA
058700           MOVE W-ST-ACT-ID (W-SUB-ST)  TO STA-ACT-ID OF REG-SITANOVA
058800           MOVE W-ST-STATUS (W-SUB-ST)  TO STA-STATUS OF REG-SITANOVA
058900           MOVE W-ST-SCORE (W-SUB-ST)   TO STA-SCORE OF REG-SITANOVA
059000           WRITE REG-SITANOVA.
059100       4110-EXIT. EXIT.
059200
059300      ******************************************************************
059400      *    8000 - PROCURA A ATIVIDADE DE CHAVE W-ACH-ACT-ID NA TABELA  *
059500      *    W-TAB-ATIVID. DEVOLVE W-ACH-AT = 0 QUANDO NAO ENCONTRA.     *
059600      ******************************************************************
059700       8000-PROCURA-ATIVIDADE.
059800           MOVE ZEROS TO W-ACH-AT
059900           MOVE 1     TO W-IDX
060000           PERFORM 8010-TESTA-UMA-ATIVIDADE THRU 8010-EXIT
060100               UNTIL W-IDX > WS-CONT-ATIVID.
060200       8000-EXIT. EXIT.
060300
060400       8010-TESTA-UMA-ATIVIDADE.
060500           IF W-AT-ID (W-IDX) = W-ACH-ACT-ID
060600              MOVE W-IDX TO W-ACH-AT
060700              MOVE WS-CONT-ATIVID TO W-IDX
060800           END-IF
060900           ADD 1 TO W-IDX.
061000       8010-EXIT. EXIT.
061100
061200      ******************************************************************
061300      *    8100 - PROCURA A MATRICULA (ALUNO/TRILHA) NA TABELA         *
061400      *    W-TAB-MATRIC. DEVOLVE W-ACH-MT = 0 QUANDO NAO ENCONTRA.     *
061500      ******************************************************************
061600       8100-PROCURA-MATRICULA.
061700           MOVE ZEROS TO W-ACH-MT
061800           MOVE 1     TO W-IDX
061900           PERFORM 8110-TESTA-UMA-MATRICULA THRU 8110-EXIT
062000               UNTIL W-IDX > WS-CONT-MATRIC.
062100       8100-EXIT. EXIT.
062200
062300       8110-TESTA-UMA-MATRICULA.
062400           IF W-MT-STUDENT (W-IDX) = W-ACH-STUDENT
062500              AND W-MT-LP-ID (W-IDX) = W-ACH-LP-ID
062600              MOVE W-IDX TO W-ACH-MT
062700              MOVE WS-CONT-MATRIC TO W-IDX
062800           END-IF
062900           ADD 1 TO W-IDX.
063000       8110-EXIT. EXIT.
063100
063200      ******************************************************************
063300      *    8200 - PROCURA A SITUACAO (ALUNO/TRILHA/ATIVIDADE) NA       *
063400      *    TABELA W-TAB-SITATV. DEVOLVE W-ACH-ST = 0 QUANDO NAO ACHA.  *
063500      ******************************************************************
063600       8200-PROCURA-SITUACAO.
063700           MOVE ZEROS TO W-ACH-ST
063800           MOVE 1     TO W-IDX
063900           PERFORM 8210-TESTA-UMA-SITUACAO THRU 8210-EXIT
064000               UNTIL W-IDX > WS-CONT-SITATV.
064100       8200-EXIT. EXIT.
064200
064300       8210-TESTA-UMA-SITUACAO.
064400           IF W-ST-STUDENT (W-IDX) = W-ACH-STUDENT
064500              AND W-ST-LP-ID (W-IDX) = W-ACH-LP-ID
064600              AND W-ST-ACT-ID (W-IDX) = W-ACH-ACT-ID
064700              MOVE W-IDX TO W-ACH-ST
064800              MOVE WS-CONT-SITATV TO W-IDX
064900           END-IF
065000           ADD 1 TO W-IDX.
065100       8210-EXIT. EXIT.
065200
065300       9000-ENCERRA-EXECUCAO.
065400           CLOSE ATIVID
065500           CLOSE QUESTAO
065600           CLOSE MATRIC
065700           CLOSE MATRNOVA
065800           CLOSE SITATIV
065900           CLOSE SITANOVA
066000           CLOSE EVENTO
066100           DISPLAY 'PROCEVT - EVENTOS LIDOS.......: ' WS-CONT-LIDOS
066200           DISPLAY 'PROCEVT - EVENTOS APLICADOS...: ' WS-CONT-APLICADOS
066300           DISPLAY 'PROCEVT - EVENTOS REJEITADOS..: ' WS-CONT-REJEITADOS
066400           STOP RUN.
