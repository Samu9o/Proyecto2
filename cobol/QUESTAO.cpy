000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    COPYBOOK        : QUESTAO                                   *
000400*    ANALISTA        : JORGE KOIKE                                *
000500*    PROGRAMADOR(A)  : NEUSA R.                                   *
000600*    FINALIDADE      : LAYOUT DAS QUESTOES DE UM QUIZ. UM        *
000700*                      REGISTRO POR QUESTAO, AGRUPADO PELA       *
000800*                      ATIVIDADE DONA (QST-ACT-ID). O TEXTO DA   *
000900*                      PERGUNTA E AS OPCOES NAO SAO USADOS PELO  *
001000*                      PROCESSAMENTO BATCH - SO A QUANTIDADE DE  *
001100*                      QUESTOES DE CADA QUIZ (PROCEVT CONTA OS   *
001200*                      REGISTROS LIDOS POR ATIVIDADE).           *
001300*    VRS         DATA           DESCRICAO                        *
001400*    1.0         30/03/93       IMPLANTACAO JUNTO COM ACT-TYPE   *
001500*                               'Q' EM ATIVID                    *
001600******************************************************************
001700*    REGISTRO COM 47 POSICOES, LINE SEQUENTIAL, ORDENADO POR     *
001800*    QST-ACT-ID / QST-SEQ ASCENDENTE. SEM BYTE DE FOLGA - OS     *
001900*    CAMPOS PREENCHEM AS 47 POSICOES DO REGISTRO.                *
002000******************************************************************
002100 01  REG-QUESTAO.
002200     05  QST-ACT-ID                  PIC 9(04).
002300     05  QST-SEQ                     PIC 9(02).
002400     05  QST-TEXT                    PIC X(40).
002500     05  QST-CORRECT-OPTION          PIC 9(01).
002600         88  QST-OPCAO-VALIDA        VALUE 1 THRU 4.
002700