000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    COPYBOOK        : TRILHA                                    *
000400*    ANALISTA        : JORGE KOIKE                                *
000500*    PROGRAMADOR(A)  : NEUSA R.                                   *
000600*    FINALIDADE      : LAYOUT DO CADASTRO MESTRE DE TRILHAS DE   *
000700*                      APRENDIZAGEM (CURSOS) DO SISTEMA SABER.   *
000800*                      UM REGISTRO POR TRILHA.                   *
000900*    VRS         DATA           DESCRICAO                        *
001000*    1.0         14/08/86       IMPLANTACAO - CONVERTIDO DO      *
001100*                               CADASTRO DE CURSOS (CADCURSO)    *
001200*    1.1         22/01/90       INCLUIDA FAIXA DE DIFICULDADE    *
001300*    1.2         09/09/92       INCLUIDO CONTROLE DE VERSAO      *
001400*                               (LP-VERSAO-MAJOR/MINOR)          *
001500*    1.3         05/02/99       AJUSTE ANO 2000 - VER NOTA AO PE *
001600*                               DO COPYBOOK SOBRE DATAS          *
001700*    1.4         11/07/01       CAMPO LP-CRIADOR-ID AMPLIADO P/  *
001800*                               10 POSICOES (ERA 8) - CHAMADO   *
001900*                               SABER-114                        *
002000******************************************************************
002100*    REGISTRO COM 141 POSICOES, LINE SEQUENTIAL, ORDENADO POR    *
002200*    LP-ID ASCENDENTE. GRAVADO PELO TRILDUR (DURACAO/VERSAO) E   *
002300*    LIDO PELO RELTRIL (DADOS DA TRILHA E DO PROFESSOR-DONO).    *
002400******************************************************************
002500 01  REG-TRILHA.
002600     05  LP-ID                       PIC 9(04).
002700     05  LP-TITLE                    PIC X(30).
002800     05  LP-DESCRIPTION              PIC X(40).
002900     05  LP-OBJECTIVES               PIC X(40).
003000     05  LP-DIFFICULTY               PIC 9(01).
003100         88  LP-DIFIC-VALIDA         VALUE 1 THRU 5.
003200     05  LP-DURATION                 PIC 9(05).
003300     05  LP-VERSAO.
003400         10  LP-VERSION-MAJOR        PIC 9(02).
003500         10  LP-VERSION-MINOR        PIC 9(02).
003600     05  LP-VERSAO-R REDEFINES LP-VERSAO
003700                                     PIC 9(04).
003800     05  LP-CREATOR-ID               PIC X(10).
003900     05  FILLER                      PIC X(07).
004000******************************************************************
004100*    NOTA 05/02/99: NENHUMA DATA NESTE REGISTRO - CAMPOS DE DATA *
004200*    DA TRILHA FORAM AVALIADOS NA REVISAO DO ANO 2000 E NAO SE   *
004300*    APLICAM (A TRILHA NAO TEM DATA DE CRIACAO GRAVADA).         *
004400******************************************************************
