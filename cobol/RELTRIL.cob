000100      ******************************************************************
000200      *    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300      *    PROGRAMA        : RELTRIL                                   *
000400      *    ANALISTA        : JORGE KOIKE                               *
000500      *    PROGRAMADOR(A)  : ENZO / JAMILE                             *
000600      *    FINALIDADE      : EMISSAO DO RELATORIO DE MATRICULAS POR    *
000700      *                      PROFESSOR E POR TRILHA, QUEBRANDO EM      *
000800      *                      DOIS NIVEIS (PROFESSOR-DONO DA TRILHA E   *
000900      *                      TRILHA), COM O PERCENTUAL DE CONCLUSAO DE *
001000      *                      CADA ALUNO MATRICULADO. SUBSTITUI O       *
001100      *                      ANTIGO RELATORIO DE NOTAS (RELNOTAS/      *
001200      *                      RELNOT), REAPROVEITANDO O SEU ESQUEMA DE  *
001300      *                      SORT COM INPUT/OUTPUT PROCEDURE.          *
001400      *    VRS         DATA           DESCRICAO                        *
001500      *    1.0         19/11/00       IMPLANTACAO                      *
001600      *    1.1         19/06/01       INCLUIDOS TOTAIS GERAIS DE       *
001700      *                               MATRICULAS E CONCLUSOES NO       *
001800      *                               RODAPE DO RELATORIO (SABER-108)  *
001900      *    1.2         14/03/02       CORRIGIDA QUEBRA DE PROFESSOR    *
002000      *                               QUANDO A TRILHA NAO TEM NENHUMA  *
002100      *                               MATRICULA (CHAMADO SABER-155)    *
002200      *    1.3         20/05/04       TRILHA E USUARIO PASSARAM A SER  *
002300      *                               CARREGADOS EM TABELA NA ABERTURA *
002400      *                               (ANTES ERAM ARQUIVOS INDEXADOS   *
002500      *                               DE ACESSO DIRETO) PARA SEGUIR O  *
002600      *                               PADRAO DE ARQUIVO SEQUENCIAL DO  *
002700      *                               DEPARTAMENTO (CHAMADO SABER-201) *
002710      *    1.4         02/09/04       REG-RELAT ESTAVA GRAVANDO 100    *
002720      *                               POSICOES - ESTOURAVA A FICHA DE  *
002730      *                               IMPRESSAO DE 80 COLUNAS. REDUZI- *
002740      *                               DO O REGISTRO E O CABECALHO      *
002750      *                               WS-CABE1 PARA CABER EM 80        *
002760      *                               (CHAMADO SABER-219)              *
002800      ******************************************************************
002900       IDENTIFICATION DIVISION.
003000       PROGRAM-ID. RELTRIL.
003100       AUTHOR. ENZO.
003200       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
003300       DATE-WRITTEN. 11/09/91.
003400       DATE-COMPILED. 02/09/04.
003500       SECURITY. USO INTERNO - SISTEMA SABER - NUCLEO DE PROCESSAMENTO.
003505      ******************************************************************
003510      *    NOTA: DATE-WRITTEN MANTIDA DO PROGRAMA BATCH ORIGINAL       *
003520      *    (RELCURSO, NEUSA R., 11/09/91), CUJO ESQUEMA DE SORT        *
003530      *    COM INPUT/OUTPUT PROCEDURE FOI REAPROVEITADO POR ESTE       *
003540      *    PROGRAMA. A IMPLANTACAO COMO RELTRIL (SUBSTITUINDO          *
003550      *    RELNOTAS/RELNOT) FOI EM 19/11/00 - VER VRS 1.0              *
003590      ******************************************************************
003600      ******************************************************************
003700      *    ENTRADA : MATRIC, TRILHA E USUARIO (OS TRES CARREGADOS EM   *
003800      *              TABELA NA ABERTURA - VER 0200/0300 ABAIXO)        *
003900      *    SAIDA   : RELAT (RELATORIO SEQUENCIAL PARA IMPRESSAO)       *
004000      *    QUEBRA  : NIVEL 1 = PROFESSOR (LP-CREATOR-ID)               *
004100      *              NIVEL 2 = TRILHA (LP-ID)                         *
004200      ******************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT MATRIC   ASSIGN TO MATRIC
005000                           ORGANIZATION IS LINE SEQUENTIAL
005100                           FILE STATUS IS WS-FS-MATRIC.
005200
005300           SELECT TRILHA   ASSIGN TO TRILHA
005400                           ORGANIZATION IS LINE SEQUENTIAL
005500                           FILE STATUS IS WS-FS-TRILHA.
005600
005700           SELECT USUARIO  ASSIGN TO USUARIO
005800                           ORGANIZATION IS LINE SEQUENTIAL
005900                           FILE STATUS IS WS-FS-USUARIO.
006000
006100           SELECT SORTMAT  ASSIGN TO DISK.
006200
006300           SELECT RELAT    ASSIGN TO PRINTER
006400                           FILE STATUS IS WS-FS-RELAT.
006500      ******************************************************************
006600       DATA DIVISION.
006700       FILE SECTION.
006800       FD  MATRIC
006900           LABEL RECORD STANDARD.
007000           COPY MATRIC.
007100
007200       FD  TRILHA
007300           LABEL RECORD STANDARD.
007400           COPY TRILHA.
007500
007600       FD  USUARIO
007700           LABEL RECORD STANDARD.
007800           COPY USUARIO.
007900
008000       SD  SORTMAT.
008100       01  REG-SORTMAT.
008200           05  SM-CREATOR-ID               PIC X(10).
008300           05  SM-LP-ID                    PIC 9(04).
008400           05  SM-LP-TITLE                 PIC X(30).
008500           05  SM-STUDENT-ID               PIC X(10).
008600           05  SM-COMPLETION-PCT           PIC 9(03)V99.
008700           05  SM-COMPLETION-DATE          PIC 9(08).
008750           05  FILLER                      PIC X(05).
008800
008900       FD  RELAT
009000           LABEL RECORD OMITTED.
009100       01  REG-RELAT                       PIC X(080).
009200      ******************************************************************
009300       WORKING-STORAGE SECTION.
009400       01  WS-FS-MATRIC                PIC X(02) VALUE SPACE.
009500           88  FS-MATRIC-OK            VALUE '00'.
009600           88  FS-MATRIC-FIM           VALUE '10'.
009700       01  WS-FS-TRILHA                PIC X(02) VALUE SPACE.
009800           88  FS-TRILHA-OK            VALUE '00'.
009900           88  FS-TRILHA-FIM           VALUE '10'.
010000       01  WS-FS-USUARIO               PIC X(02) VALUE SPACE.
010100           88  FS-USUARIO-OK           VALUE '00'.
010200           88  FS-USUARIO-FIM          VALUE '10'.
010300       01  WS-FS-RELAT                 PIC X(02) VALUE SPACE.
010400           88  FS-RELAT-OK             VALUE '00'.
010500
010600      ******************************************************************
010700      *    W-TAB-TRILHA - TABELA DE TRILHAS, CARREGADA INTEIRA NA      *
010800      *    ABERTURA, PARA ENRIQUECER CADA MATRICULA COM O TITULO DA    *
010900      *    TRILHA E O CODIGO DO PROFESSOR-DONO (CHAVE: W-TR-LP-ID).    *
011000      ******************************************************************
011100       01  W-TAB-TRILHA.
011200           05  W-TR-ENTRY              OCCURS 500 TIMES.
011300               10  W-TR-LP-ID          PIC 9(04).
011400               10  W-TR-TITLE          PIC X(30).
011500               10  W-TR-CREATOR-ID     PIC X(10).
011600       01  WS-CONT-TRILHA              PIC 9(04) COMP VALUE ZEROS.
011700
011800      ******************************************************************
011900      *    W-TAB-USUARIO - TABELA DE USUARIOS (PROFESSORES E ALUNOS),  *
012000      *    CARREGADA INTEIRA NA ABERTURA (CHAVE: W-US-USERNAME).       *
012100      ******************************************************************
012200       01  W-TAB-USUARIO.
012300           05  W-US-ENTRY              OCCURS 3000 TIMES.
012400               10  W-US-USERNAME       PIC X(10).
012500               10  W-US-NOME           PIC X(30).
012600       01  WS-CONT-USUARIO             PIC 9(04) COMP VALUE ZEROS.
012700
012800      ******************************************************************
012900      *    CHAVES DE BUSCA E RESPOSTAS DAS ROTINAS 7000/7100. W-IDX E  *
013000      *    USADO SOMENTE DENTRO DELAS, PARA NAO CONFLITAR COM OUTRAS   *
013100      *    VARREDURAS DO PROGRAMA.                                     *
013200      ******************************************************************
013300       01  WS-CHAVES-DE-BUSCA.
013400           05  W-ACH-LP-ID             PIC 9(04) VALUE ZEROS.
013500           05  W-ACH-USERNAME          PIC X(10) VALUE SPACES.
013600           05  W-ACH-TR                PIC 9(04) COMP VALUE ZEROS.
013700           05  W-ACH-US                PIC 9(04) COMP VALUE ZEROS.
013800       77  W-IDX                       PIC 9(04) COMP VALUE ZEROS.
013900
014000       01  WS-SWITCHES.
014100           05  WS-SW-TRILHA-FIM        PIC X(01) VALUE 'N'.
014200               88  TRILHA-TERMINOU     VALUE 'S'.
014300           05  WS-SW-USUARIO-FIM       PIC X(01) VALUE 'N'.
014400               88  USUARIO-TERMINOU    VALUE 'S'.
014500
014600       01  WS-CONTADORES-DE-PAGINA.
014700           05  WS-CONT-PAGINA          PIC 9(05) COMP VALUE ZEROS.
014800           05  WS-CONT-MATRIC-TRILHA   PIC 9(05) COMP VALUE ZEROS.
014900           05  WS-CONT-MATRIC-GERAL    PIC 9(07) COMP VALUE ZEROS.
015000           05  WS-CONT-CONCLUIDAS      PIC 9(07) COMP VALUE ZEROS.
015100
015200       01  WS-QUEBRAS.
015300           05  WS-CREATOR-ANTERIOR     PIC X(10) VALUE SPACES.
015400           05  WS-LP-ID-ANTERIOR       PIC 9(04) VALUE ZEROS.
015500           05  WS-PRIMEIRA-LINHA       PIC X(01) VALUE 'S'.
015600               88  PRIMEIRA-LINHA      VALUE 'S'.
015700
015800       01  WS-CABE1.
015900           05  FILLER                  PIC X(01) VALUE SPACE.
016000           05  FILLER                  PIC X(25) VALUE
016100               'FESP - SISTEMA SABER'.
016200           05  FILLER                  PIC X(44) VALUE
016300               'RELATORIO DE MATRICULAS POR PROFESSOR'.
016400           05  FILLER                  PIC X(04) VALUE 'PG. '.
016500           05  WS-CABE1-PAGINA         PIC ZZ.ZZ9.
016600
016700       01  WS-CABE2-PROFESSOR.
016800           05  FILLER                  PIC X(01) VALUE SPACE.
016900           05  FILLER                  PIC X(12) VALUE
017000               'PROFESSOR : '.
017100           05  WS-CABE2-NOME           PIC X(30).
017200           05  FILLER                  PIC X(10) VALUE SPACES.
017300           05  FILLER                  PIC X(10) VALUE 'MATRICULA '.
017400           05  WS-CABE2-MATRIC         PIC X(10).
017500
017600       01  WS-CABE3-TRILHA.
017700           05  FILLER                  PIC X(03) VALUE SPACES.
017800           05  FILLER                  PIC X(09) VALUE 'TRILHA : '.
017900           05  WS-CABE3-LP-ID          PIC 9(04).
018000           05  FILLER                  PIC X(03) VALUE SPACES.
018100           05  WS-CABE3-LP-TITLE       PIC X(30).
018200
018300       01  WS-CABE4-COLUNAS.
018400           05  FILLER                  PIC X(05) VALUE SPACES.
018500           05  FILLER                  PIC X(30) VALUE 'ALUNO'.
018600           05  FILLER                  PIC X(10) VALUE SPACES.
018700           05  FILLER                  PIC X(14) VALUE '   % CONCL.'.
018800           05  FILLER                  PIC X(14) VALUE ' CONCLUIDA'.
018900
019000       01  WS-DETALHE.
019100           05  FILLER                  PIC X(05) VALUE SPACES.
019200           05  WS-DET-ALUNO            PIC X(30).
019300           05  FILLER                  PIC X(10) VALUE SPACES.
019400           05  WS-DET-PCT              PIC ZZ9.99.
019500           05  FILLER                  PIC X(04) VALUE SPACES.
019600           05  WS-DET-CONCLUIDA        PIC X(03).
019700
019800       01  WS-RODAPE-TRILHA.
019900           05  FILLER                  PIC X(05) VALUE SPACES.
020000           05  FILLER                  PIC X(20) VALUE
020100               'TOTAL DE MATRICULAS '.
020200           05  WS-ROD-TRILHA-TOTAL     PIC ZZ,ZZ9.
020300
020400       01  WS-RODAPE-GERAL.
020500           05  FILLER                  PIC X(01) VALUE SPACES.
020600           05  FILLER                  PIC X(25) VALUE
020700               'TOTAL GERAL DE MATRICULAS '.
020800           05  WS-ROD-GERAL-TOTAL      PIC ZZZ,ZZ9.
020900           05  FILLER                  PIC X(05) VALUE SPACES.
021000           05  FILLER                  PIC X(25) VALUE
021100               'TOTAL GERAL DE CONCLUSOES '.
021200           05  WS-ROD-GERAL-CONCL      PIC ZZZ,ZZ9.
021300      ******************************************************************
021400       PROCEDURE DIVISION.
021500
021600       0100-ABRE-ARQUIVOS.
021700           OPEN INPUT  TRILHA
021800           OPEN INPUT  USUARIO
021900           OPEN OUTPUT RELAT
022000           IF NOT FS-TRILHA-OK OR NOT FS-USUARIO-OK OR NOT FS-RELAT-OK
022100              DISPLAY 'RELTRIL - ERRO AO ABRIR ARQUIVOS'
022200              STOP RUN.
022300           GO TO 0200-CARREGA-TRILHAS.
022400
022500       0200-CARREGA-TRILHAS.
022600           PERFORM 0210-LE-TRILHA THRU 0210-EXIT
022700               UNTIL TRILHA-TERMINOU
022800           CLOSE TRILHA
022900           GO TO 0300-CARREGA-USUARIOS.
023000
023100       0210-LE-TRILHA.
023200           READ TRILHA
023300               AT END
023400                  SET TRILHA-TERMINOU TO TRUE
023500                  GO TO 0210-EXIT.
023600           IF NOT FS-TRILHA-OK
023700              DISPLAY 'RELTRIL - ERRO DE LEITURA EM TRILHA'
023800              PERFORM 9000-ENCERRA-EXECUCAO.
023900           ADD 1 TO WS-CONT-TRILHA
024000           MOVE LP-ID          TO W-TR-LP-ID (WS-CONT-TRILHA)
024100           MOVE LP-TITLE       TO W-TR-TITLE (WS-CONT-TRILHA)
024200           MOVE LP-CREATOR-ID  TO W-TR-CREATOR-ID (WS-CONT-TRILHA).
024300       0210-EXIT. EXIT.
024400
024500       0300-CARREGA-USUARIOS.
024600           PERFORM 0310-LE-USUARIO THRU 0310-EXIT
024700               UNTIL USUARIO-TERMINOU
024800           CLOSE USUARIO
024900           GO TO 0400-ORDENA-MATRICULAS.
025000
025100       0310-LE-USUARIO.
025200           READ USUARIO
025300               AT END
025400                  SET USUARIO-TERMINOU TO TRUE
025500                  GO TO 0310-EXIT.
025600           IF NOT FS-USUARIO-OK
025700              DISPLAY 'RELTRIL - ERRO DE LEITURA EM USUARIO'
025800              PERFORM 9000-ENCERRA-EXECUCAO.
025900           ADD 1 TO WS-CONT-USUARIO
026000           MOVE USR-USERNAME TO W-US-USERNAME (WS-CONT-USUARIO)
026100           MOVE USR-NAME     TO W-US-NOME (WS-CONT-USUARIO).
026200       0310-EXIT. EXIT.
026300
026400       0400-ORDENA-MATRICULAS.
026500           SORT SORTMAT
026600                ASCENDING KEY SM-CREATOR-ID
026700                              SM-LP-ID
026800                              SM-STUDENT-ID
026900                INPUT  PROCEDURE IS 0500-SELECIONA-MATRICULAS
027000                OUTPUT PROCEDURE IS 0600-EMITE-RELATORIO
027100           GO TO 9000-ENCERRA-EXECUCAO.
027200
027300      ******************************************************************
027400      *    0500 - FASE DE ENTRADA DO SORT: LE O MESTRE DE MATRICULAS E *
027500      *    BUSCA NA TABELA DE TRILHAS (JA CARREGADA EM MEMORIA) O      *
027600      *    TITULO E O PROFESSOR-DONO DA TRILHA DA MATRICULA.           *
027700      ******************************************************************
027800       0500-SELECIONA-MATRICULAS SECTION.
027900       0500-INICIO.
028000           OPEN INPUT MATRIC
028100           IF NOT FS-MATRIC-OK
028200              DISPLAY 'RELTRIL - ERRO AO ABRIR MATRIC'
028300              PERFORM 9000-ENCERRA-EXECUCAO.
028400
028500       0510-LE-MATRICULA.
028600           READ MATRIC
028700               AT END
028800                  GO TO 0590-FIM-SELECAO.
028900           IF NOT FS-MATRIC-OK
029000              DISPLAY 'RELTRIL - ERRO DE LEITURA EM MATRIC'
029100              PERFORM 9000-ENCERRA-EXECUCAO.
029200           MOVE ENR-LP-ID TO W-ACH-LP-ID
029300           PERFORM 7000-PROCURA-TRILHA THRU 7000-EXIT
029400           IF W-ACH-TR = ZEROS
029500              DISPLAY 'RELTRIL - TRILHA NAO CADASTRADA - ' ENR-LP-ID
029600              GO TO 0510-LE-MATRICULA.
029700           MOVE W-TR-CREATOR-ID (W-ACH-TR) TO SM-CREATOR-ID
029800           MOVE ENR-LP-ID                  TO SM-LP-ID
029900           MOVE W-TR-TITLE (W-ACH-TR)      TO SM-LP-TITLE
030000           MOVE ENR-STUDENT-ID             TO SM-STUDENT-ID
030100           MOVE ENR-COMPLETION-PCT         TO SM-COMPLETION-PCT
030200           MOVE ENR-COMPLETION-DATE        TO SM-COMPLETION-DATE
030300           RELEASE REG-SORTMAT
030400           GO TO 0510-LE-MATRICULA.
030500
030600       0590-FIM-SELECAO.
030700           CLOSE MATRIC.
030800       0500-EXIT-SECTION. EXIT.
030900
031000      ******************************************************************
031100      *    0600 - FASE DE SAIDA DO SORT: EMITE O RELATORIO QUEBRANDO   *
031200      *    POR PROFESSOR (NIVEL 1) E POR TRILHA (NIVEL 2).             *
031300      ******************************************************************
031400       0600-EMITE-RELATORIO SECTION.
031500       0600-RETORNA.
031600           RETURN SORTMAT
031700               AT END
031800                  GO TO 0680-QUEBRA-FINAL.
031900           IF PRIMEIRA-LINHA
032000              PERFORM 0620-QUEBRA-DE-PROFESSOR THRU 0620-EXIT
032100              PERFORM 0640-QUEBRA-DE-TRILHA THRU 0640-EXIT
032200           ELSE
032300              IF SM-CREATOR-ID NOT = WS-CREATOR-ANTERIOR
032400                 PERFORM 0660-FECHA-TRILHA THRU 0660-EXIT
032500                 PERFORM 0620-QUEBRA-DE-PROFESSOR THRU 0620-EXIT
032600                 PERFORM 0640-QUEBRA-DE-TRILHA THRU 0640-EXIT
032700              ELSE
032800                 IF SM-LP-ID NOT = WS-LP-ID-ANTERIOR
032900                    PERFORM 0660-FECHA-TRILHA THRU 0660-EXIT
033000                    PERFORM 0640-QUEBRA-DE-TRILHA THRU 0640-EXIT
033100                 END-IF
033200              END-IF
033300           END-IF
033400           PERFORM 0670-GRAVA-DETALHE THRU 0670-EXIT
033500           GO TO 0600-RETORNA.
033600
033700       0620-QUEBRA-DE-PROFESSOR.
033800           MOVE SM-CREATOR-ID TO WS-CREATOR-ANTERIOR
033900           MOVE SM-CREATOR-ID TO W-ACH-USERNAME
034000           PERFORM 7100-PROCURA-USUARIO THRU 7100-EXIT
034100           IF W-ACH-US = ZEROS
034200              MOVE 'PROFESSOR DESCONHECIDO' TO WS-CABE2-NOME
034300           ELSE
034400              MOVE W-US-NOME (W-ACH-US)      TO WS-CABE2-NOME
034500           END-IF
034600           ADD 1 TO WS-CONT-PAGINA
034700           MOVE WS-CONT-PAGINA TO WS-CABE1-PAGINA
034800           WRITE REG-RELAT FROM WS-CABE1 AFTER PAGE
034900           MOVE SM-CREATOR-ID  TO WS-CABE2-MATRIC
035000           WRITE REG-RELAT FROM WS-CABE2-PROFESSOR AFTER 2
035100           SET PRIMEIRA-LINHA TO FALSE.
035200       0620-EXIT. EXIT.
035300
035400       0640-QUEBRA-DE-TRILHA.
035500           MOVE SM-LP-ID   TO WS-LP-ID-ANTERIOR
035600           MOVE ZEROS      TO WS-CONT-MATRIC-TRILHA
035700           MOVE SM-LP-ID   TO WS-CABE3-LP-ID
035800           MOVE SM-LP-TITLE TO WS-CABE3-LP-TITLE
035900           WRITE REG-RELAT FROM WS-CABE3-TRILHA AFTER 2
036000           WRITE REG-RELAT FROM WS-CABE4-COLUNAS AFTER 1.
036100       0640-EXIT. EXIT.
036200
036300       0660-FECHA-TRILHA.
036400           MOVE WS-CONT-MATRIC-TRILHA TO WS-ROD-TRILHA-TOTAL
036500           WRITE REG-RELAT FROM WS-RODAPE-TRILHA AFTER 2.
036600       0660-EXIT. EXIT.
036700
036800       0670-GRAVA-DETALHE.
036900           MOVE SM-STUDENT-ID TO W-ACH-USERNAME
037000           PERFORM 7100-PROCURA-USUARIO THRU 7100-EXIT
037100           IF W-ACH-US = ZEROS
037200              MOVE 'ALUNO DESCONHECIDO' TO WS-DET-ALUNO
037300           ELSE
037400              MOVE W-US-NOME (W-ACH-US) TO WS-DET-ALUNO
037500           END-IF
037600           MOVE SM-COMPLETION-PCT  TO WS-DET-PCT
037700           IF SM-COMPLETION-DATE = ZEROS
037800              MOVE 'NAO' TO WS-DET-CONCLUIDA
037900           ELSE
038000              MOVE 'SIM' TO WS-DET-CONCLUIDA
038100              ADD 1 TO WS-CONT-CONCLUIDAS
038200           END-IF
038300           WRITE REG-RELAT FROM WS-DETALHE AFTER 1
038400           ADD 1 TO WS-CONT-MATRIC-TRILHA
038500           ADD 1 TO WS-CONT-MATRIC-GERAL.
038600       0670-EXIT. EXIT.
038700
038800       0680-QUEBRA-FINAL.
038900           IF NOT PRIMEIRA-LINHA
039000              PERFORM 0660-FECHA-TRILHA THRU 0660-EXIT.
039100           MOVE WS-CONT-MATRIC-GERAL  TO WS-ROD-GERAL-TOTAL
039200           MOVE WS-CONT-CONCLUIDAS    TO WS-ROD-GERAL-CONCL
039300           WRITE REG-RELAT FROM WS-RODAPE-GERAL AFTER 3.
039400       0600-EXIT-SECTION. EXIT.
039500
039600      ******************************************************************
039700      *    7000 - PROCURA A TRILHA DE CHAVE W-ACH-LP-ID NA TABELA      *
039800      *    W-TAB-TRILHA. DEVOLVE W-ACH-TR = 0 QUANDO NAO ENCONTRA.     *
039900      ******************************************************************
040000       7000-PROCURA-TRILHA.
040100           MOVE ZEROS TO W-ACH-TR
040200           MOVE 1     TO W-IDX
040300           PERFORM 7010-TESTA-UMA-TRILHA THRU 7010-EXIT
040400               UNTIL W-IDX > WS-CONT-TRILHA.
040500       7000-EXIT. EXIT.
040600
040700       7010-TESTA-UMA-TRILHA.
040800           IF W-TR-LP-ID (W-IDX) = W-ACH-LP-ID
040900              MOVE W-IDX TO W-ACH-TR
041000              MOVE WS-CONT-TRILHA TO W-IDX
041100           END-IF
041200           ADD 1 TO W-IDX.
041300       7010-EXIT. EXIT.
041400
041500      ******************************************************************
041600      *    7100 - PROCURA O USUARIO DE CHAVE W-ACH-USERNAME NA TABELA  *
041700      *    W-TAB-USUARIO. DEVOLVE W-ACH-US = 0 QUANDO NAO ENCONTRA.    *
041800      ******************************************************************
041900       7100-PROCURA-USUARIO.
042000           MOVE ZEROS TO W-ACH-US
042100           MOVE 1     TO W-IDX
042200           PERFORM 7110-TESTA-UM-USUARIO THRU 7110-EXIT
042300               UNTIL W-IDX > WS-CONT-USUARIO.
042400       7100-EXIT. EXIT.
042500
042600       7110-TESTA-UM-USUARIO.
042700           IF W-US-USERNAME (W-IDX) = W-ACH-USERNAME
042800              MOVE W-IDX TO W-ACH-US
042900              MOVE WS-CONT-USUARIO TO W-IDX
043000           END-IF
043100           ADD 1 TO W-IDX.
043200       7110-EXIT. EXIT.
043300
043400       9000-ENCERRA-EXECUCAO.
043500           CLOSE RELAT
043600           DISPLAY 'RELTRIL - MATRICULAS IMPRESSAS....: '
043700                   WS-CONT-MATRIC-GERAL
043800           DISPLAY 'RELTRIL - MATRICULAS CONCLUIDAS...: '
043900                   WS-CONT-CONCLUIDAS
044000           STOP RUN.
