000100      ******************************************************************
000200      *    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300      *    PROGRAMA        : TRILDUR                                   *
000400      *    ANALISTA        : JORGE KOIKE                               *
000500      *    PROGRAMADOR(A)  : NEUSA R.                                  *
000600      *    FINALIDADE      : RECALCULA A DURACAO TOTAL E A VERSAO DE   *
000700      *                      CADA TRILHA DE APRENDIZAGEM A PARTIR DO   *
000800      *                      CADASTRO DE ATIVIDADES. SUBSTITUI O       *
000900      *                      ANTIGO CLASSIF (RELACAO ALFABETICA DO     *
001000      *                      CADASTRO), REAPROVEITANDO A SUA ESTRUTURA *
001100      *                      DE LEITURA SEQUENCIAL CASADA.             *
001200      *    VRS         DATA           DESCRICAO                        *
001300      *    1.0         14/08/86       IMPLANTACAO                      *
001400      *    1.1         02/05/88       CORRIGIDO CALCULO DA VERSAO      *
001500      *                               MENOR QUANDO A TRILHA NAO TEM    *
001600      *                               NENHUMA ATIVIDADE CADASTRADA     *
001700      *    1.2         19/03/91       INCLUIDA CONTAGEM WS-CONT-TRILHA *
001800      *                               NO DISPLAY FINAL (CHAMADO 0452)  *
001900      *    1.3         05/02/99       AJUSTE ANO 2000 - REVISADO,      *
002000      *                               SEM CAMPOS DE DATA NESTE PROGRAMA*
002100      *    1.4         08/01/02       CORRIGIDO REWIND DO ARQUIVO DE   *
002200      *                               SAIDA QUANDO A TRILHA NAO TEM    *
002300      *                               ATIVIDADE (CHAMADO SABER-162)    *
002400      ******************************************************************
002500       IDENTIFICATION DIVISION.
002600       PROGRAM-ID. TRILDUR.
002700       AUTHOR. JORGE KOIKE.
002800       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
002900       DATE-WRITTEN. 14/08/86.
003000       DATE-COMPILED. 08/01/02.
003100       SECURITY. USO INTERNO - SISTEMA SABER - NUCLEO DE PROCESSAMENTO.
003200      ******************************************************************
003300      *    ENTRADA  : TRILHA (ANTIGA), ATIVID                          *
003400      *    SAIDA    : TRILHNEW (NOVA, COM DURACAO/VERSAO ATUALIZADAS)  *
003500      *    REGRA    : LP-DURATION = SOMA DE ACT-DURATION DA TRILHA;    *
003600      *               LP-VERSION-MINOR = QTDE DE ATIVIDADES DA TRILHA; *
003700      *               LP-VERSION-MAJOR NAO E ALTERADO NESTE PROGRAMA.  *
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT TRILHA ASSIGN TO TRILHA
004600                         ORGANIZATION IS LINE SEQUENTIAL
004700                         FILE STATUS IS WS-FS-TRILHA.
004800
004900           SELECT ATIVID ASSIGN TO ATIVID
005000                         ORGANIZATION IS LINE SEQUENTIAL
005100                         FILE STATUS IS WS-FS-ATIVID.
005200
005300           SELECT TRILHNEW ASSIGN TO TRILHNEW
005400                         ORGANIZATION IS LINE SEQUENTIAL
005500                         FILE STATUS IS WS-FS-TRILNOVA.
005600      ******************************************************************
005700       DATA DIVISION.
005800       FILE SECTION.
005900       FD  TRILHA
006000           LABEL RECORD STANDARD.
006100           COPY TRILHA.
006200
006300       FD  ATIVID
006400           LABEL RECORD STANDARD.
006500           COPY ATIVID.
006600
006700       FD  TRILHNEW
006800           LABEL RECORD STANDARD.
006900       01  REG-TRILHNEW                PIC X(141).
006950       01  REG-TRILHNEW-R REDEFINES REG-TRILHNEW.
006960           05  TN-LP-ID                PIC 9(04).
006970           05  FILLER                  PIC X(137).
007000      ******************************************************************
007100       WORKING-STORAGE SECTION.
007200       01  WS-FS-TRILHA                PIC X(02) VALUE SPACE.
007300           88  FS-TRILHA-OK            VALUE '00'.
007400           88  FS-TRILHA-FIM           VALUE '10'.
007500       01  WS-FS-ATIVID                PIC X(02) VALUE SPACE.
007600           88  FS-ATIVID-OK            VALUE '00'.
007700           88  FS-ATIVID-FIM           VALUE '10'.
007800       01  WS-FS-TRILNOVA              PIC X(02) VALUE SPACE.
007900           88  FS-TRILNOVA-OK          VALUE '00'.
008000
008100       01  WS-SW-TRILHA-FIM            PIC X(01) VALUE 'N'.
008200           88  TRILHA-TERMINOU         VALUE 'S'.
008300       01  WS-SW-ATIVID-FIM            PIC X(01) VALUE 'N'.
008400           88  ATIVID-TERMINOU         VALUE 'S'.
008500
008600       01  WS-CONTADORES.
008700           05  WS-CONT-TRILHA          PIC 9(05) COMP VALUE ZEROS.
008800           05  WS-CONT-ATIV-TRILHA     PIC 9(03) COMP VALUE ZEROS.
008900           05  WS-SOMA-DURACAO         PIC 9(07) COMP VALUE ZEROS.
009000
009100       77  WS-LP-ID-CORRENTE           PIC 9(04) VALUE ZEROS.
009200      ******************************************************************
009300       PROCEDURE DIVISION.
009400
009500       0100-ABRE-ARQUIVOS.
009600           OPEN INPUT TRILHA
009700           IF NOT FS-TRILHA-OK
009800              DISPLAY 'TRILDUR - TRILHA.DAT NAO ABRIU - ' WS-FS-TRILHA
009900              STOP RUN.
010000           OPEN INPUT ATIVID
010100           IF NOT FS-ATIVID-OK
010200              DISPLAY 'TRILDUR - ATIVID.DAT NAO ABRIU - ' WS-FS-ATIVID
010300              CLOSE TRILHA
010400              STOP RUN.
010500           OPEN OUTPUT TRILHNEW
010600           IF NOT FS-TRILNOVA-OK
010700              DISPLAY 'TRILDUR - TRILHNEW NAO ABRIU - ' WS-FS-TRILNOVA
010800              CLOSE TRILHA
010900              CLOSE ATIVID
011000              STOP RUN.
011050           GO TO 0110-PRIMING.
011100
011200       0110-PRIMING.
011300           PERFORM 0700-LE-TRILHA THRU 0700-LE-TRILHA-EXIT
011400           PERFORM 0800-LE-ATIVID THRU 0800-LE-ATIVID-EXIT
011500           GO TO 0200-PROCESSA-TRILHAS.
011600
011700       0200-PROCESSA-TRILHAS.
011800           PERFORM 0300-PROCESSA-UMA-TRILHA THRU 0300-EXIT
011900               UNTIL TRILHA-TERMINOU
012000           GO TO 0600-ENCERRA-EXECUCAO.
012100
012200       0300-PROCESSA-UMA-TRILHA.
012300           MOVE LP-ID TO WS-LP-ID-CORRENTE
012400           MOVE ZEROS TO WS-SOMA-DURACAO
012500           MOVE ZEROS TO WS-CONT-ATIV-TRILHA
012600           ADD 1 TO WS-CONT-TRILHA
012700           PERFORM 0400-ACUMULA-ATIVIDADES THRU 0400-EXIT
012800               UNTIL ATIVID-TERMINOU
012900                  OR ACT-LP-ID NOT = WS-LP-ID-CORRENTE
013000           MOVE WS-SOMA-DURACAO TO LP-DURATION
013100           MOVE WS-CONT-ATIV-TRILHA TO LP-VERSION-MINOR
013200           PERFORM 0500-GRAVA-TRILHA-NOVA THRU 0500-EXIT
013300           PERFORM 0700-LE-TRILHA THRU 0700-LE-TRILHA-EXIT.
013400       0300-EXIT. EXIT.
013500
013600       0400-ACUMULA-ATIVIDADES.
013700           ADD ACT-DURATION TO WS-SOMA-DURACAO
013800           ADD 1 TO WS-CONT-ATIV-TRILHA
013900           PERFORM 0800-LE-ATIVID THRU 0800-LE-ATIVID-EXIT.
014000       0400-EXIT. EXIT.
014100
014200       0500-GRAVA-TRILHA-NOVA.
014300           WRITE REG-TRILHNEW FROM REG-TRILHA.
014400       0500-EXIT. EXIT.
014500
014600       0600-ENCERRA-EXECUCAO.
014700           CLOSE TRILHA
014800           CLOSE ATIVID
014900           CLOSE TRILHNEW
015000           DISPLAY 'TRILDUR - TRILHAS PROCESSADAS......: '
015100                   WS-CONT-TRILHA
015200           STOP RUN.
015300
015400       0700-LE-TRILHA.
015500           READ TRILHA
015600               AT END
015700                  SET TRILHA-TERMINOU TO TRUE
015800                  GO TO 0700-LE-TRILHA-EXIT.
015900           IF NOT FS-TRILHA-OK
016000              DISPLAY 'TRILDUR - ERRO DE LEITURA EM TRILHA - '
016100                      WS-FS-TRILHA
016200              PERFORM 0600-ENCERRA-EXECUCAO.
016300       0700-LE-TRILHA-EXIT. EXIT.
016400
016500       0800-LE-ATIVID.
016600           READ ATIVID
016700               AT END
016800                  SET ATIVID-TERMINOU TO TRUE
016900                  GO TO 0800-LE-ATIVID-EXIT.
017000           IF NOT FS-ATIVID-OK
017100              DISPLAY 'TRILDUR - ERRO DE LEITURA EM ATIVID - '
017200                      WS-FS-ATIVID
017300              PERFORM 0600-ENCERRA-EXECUCAO.
017400       0800-LE-ATIVID-EXIT. EXIT.
