000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    COPYBOOK        : MATRIC                                    *
000400*    ANALISTA        : JORGE KOIKE                                *
000500*    PROGRAMADOR(A)  : NEUSA R.                                   *
000600*    FINALIDADE      : LAYOUT DA MATRICULA DE UM ALUNO EM UMA    *
000700*                      TRILHA. UM REGISTRO POR PAR ALUNO/TRILHA. *
000800*                      MANTIDO PELO PROCEVT (EVENTO 'E') E       *
000900*                      RECALCULADO A CADA EXECUCAO (PERCENTUAL   *
001000*                      E DATA DE CONCLUSAO).                     *
001100*    VRS         DATA           DESCRICAO                        *
001200*    1.0         14/08/86       IMPLANTACAO - CONVERTIDO DA      *
001300*                               CHAVE DE NOTAS (CADNOTAS)        *
001400*    1.1         05/02/99       AJUSTE ANO 2000 - DATAS PASSARAM *
001500*                               DE 9(06) AAMMDD PARA 9(08)       *
001600*                               AAAAMMDD (CHAMADO SABER-071)     *
001700*    1.2         19/06/00       INCLUIDO ENR-COMPLETION-PCT COM  *
001800*                               2 CASAS DECIMAIS (ANTES 1 CASA)  *
001900******************************************************************
002000*    REGISTRO COM 43 POSICOES, LINE SEQUENTIAL, ORDENADO POR     *
002100*    ENR-STUDENT-ID / ENR-LP-ID ASCENDENTE.                      *
002200******************************************************************
002300 01  REG-MATRIC.
002400     05  ENR-STUDENT-ID              PIC X(10).
002500     05  ENR-LP-ID                   PIC 9(04).
002600     05  ENR-START-DATE              PIC 9(08).
002700     05  ENR-START-DATE-R REDEFINES ENR-START-DATE.
002800         10  ENR-START-AAAA          PIC 9(04).
002900         10  ENR-START-MM            PIC 9(02).
003000         10  ENR-START-DD            PIC 9(02).
003100     05  ENR-COMPLETION-DATE         PIC 9(08).
003200         88  ENR-NAO-CONCLUIDA       VALUE ZEROS.
003300     05  ENR-COMPLETION-DATE-R REDEFINES ENR-COMPLETION-DATE.
003400         10  ENR-CONCL-AAAA          PIC 9(04).
003500         10  ENR-CONCL-MM            PIC 9(02).
003600         10  ENR-CONCL-DD            PIC 9(02).
003700     05  ENR-COMPLETION-PCT          PIC 9(03)V99.
003800     05  FILLER                      PIC X(08).
003900