000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    COPYBOOK        : SITATIV                                   *
000400*    ANALISTA        : JORGE KOIKE                                *
000500*    PROGRAMADOR(A)  : NEUSA R.                                   *
000600*    FINALIDADE      : SITUACAO DE UMA ATIVIDADE PARA UM ALUNO.  *
000700*                      UM REGISTRO POR TRIO ALUNO/TRILHA/        *
000800*                      ATIVIDADE. CRIADO COM STA-STATUS = 'P'    *
000900*                      NA MATRICULA, ATUALIZADO PELO PROCEVT A   *
001000*                      CADA EVENTO DE REVISAO/TAREFA/QUIZ.       *
001100*    VRS         DATA           DESCRICAO                        *
001200*    1.0         14/08/86       IMPLANTACAO - CONVERTIDO DO      *
001300*                               REGISTRO DE NOTAS (ENTNOTAS)     *
001400*    1.1         30/03/93       TROCADA NOTA DE BIMESTRE (1 A 5) *
001500*                               POR STA-STATUS DE ATIVIDADE      *
001600*                               (P/S/C/F) - VER ENTNOTAS ORIGINAL*
001700******************************************************************
001800*    REGISTRO COM 24 POSICOES, LINE SEQUENTIAL, ORDENADO POR     *
001900*    STA-STUDENT-ID / STA-LP-ID / STA-ACT-ID ASCENDENTE. SEM     *
002000*    BYTE DE FOLGA.                                              *
002100******************************************************************
002200 01  REG-SITATIV.
002300     05  STA-STUDENT-ID              PIC X(10).
002400     05  STA-LP-ID                   PIC 9(04).
002500     05  STA-ACT-ID                  PIC 9(04).
002600     05  STA-STATUS                  PIC X(01).
002700         88  STA-PENDENTE            VALUE 'P'.
002800         88  STA-SUBMETIDA           VALUE 'S'.
002900         88  STA-CONCLUIDA           VALUE 'C'.
003000         88  STA-REPROVADA           VALUE 'F'.
003100     05  STA-SCORE                   PIC 9(03)V99.
003200     05  STA-SCORE-R REDEFINES STA-SCORE
003300                                     PIC 9(05).
003400